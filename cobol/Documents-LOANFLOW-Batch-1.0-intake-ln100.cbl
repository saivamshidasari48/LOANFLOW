000100****************************************************************
000200*                                                               *
000300*                 Loan Eligibility Scoring Engine               *
000400*                                                               *
000500*          Called once per applicant from ln010 - see its       *
000600*          Called Modules note below.                           *
000700*                                                               *
000800****************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300**
001400      program-id.        ln100.
001500**
001600*    Author.            David H Pryce MIAP, MBCS, for Meridian
001700*                       Lending Systems.
001800**
001900*    Installation.      Meridian Lending Systems - Loan
002000*                       Origination Bureau.
002100**
002200*    Date-Written.      11/03/1987.
002300**
002400*    Date-Compiled.
002500**
002600*    Security.          Copyright (C) 1987-2026 & later, Meridian
002700*                       Lending Systems Ltd.
002800*                       Distributed under the GNU General Public
002900*                       License.  See the file COPYING for
003000*                       details.
003100**
003200*    Remarks.           Scores one applicant.  Replaces the old
003300*                       desk scorecard (see COH-004 minute book,
003400*                       1986) with a fixed set of credit-score,
003500*                       DTI and employment-type brackets, summed
003600*                       and clamped to 0-100, then turned into a
003700*                       decision and a rate loading.
003800**
003900*    Version.           See Prog-Name in WS.
004000**
004100*    Called Modules.    None.
004200**
004300*    Functions Used.    None - see INSPECT CONVERTING below for
004400*                       upper-casing, kept off FUNCTION on
004500*                       purpose so this still builds on the old
004600*                       compiler in the branch office.
004700**
004800*    Files Used.        None - pure computation, called by value
004900*                       from ln010's read loop.
005000**
005100*    Error messages used.
005200*                       None.
005300**
005400* Changes:
005500* 11/03/87 dhp -        Created.  First cut of the credit-score /
005600*                       DTI / employment brackets off the paper
005700*                       scorecard.
005800* 02/09/88 dhp -    .02 Self-employed bracket widened after branch
005900*                       manager complaints (CR-0041).
006000* 14/06/91 dhp -    .03 Added STUDENT bracket, was falling into
006100*                       UNEMPLOYED by mistake.
006200* 23/11/94 rjt -    .04 Clamp re-checked after a sum > 100 got
006300*                       through on a sub-600 credit file.
006400* 19/08/98 rjt -  Y2K   CREATED-DATE now CCYYMMDD end to end - see
006500*                       ln010 for the matching file change.  This
006600*                       module holds no dates itself but the
006700*                       review was done module by module.
006800* 05/01/99 rjt -        Confirmed no other date fields live here.
006900* 17/04/03 klm - 1.1.0  BASE-RATE query raised from branch finance
007000*                       - now a named 77-level, was a literal
007100*                       buried in the COMPUTE (CR-0398).
007200* 09/10/07 klm -    .1  DTI eligibility cut-off corrected to match
007300*                       the 0.60 written in the underwriting
007400*                       manual - was coded as 0.65.
007500* 02/02/11 sdb -    .2  Employment-type compare now upper-cases
007600*                       the input first - branch had been keying
007700*                       "Salaried" and getting the UNEMPLOYED
007800*                       loading (CR-0512).
007900* 15/09/19 sdb - 1.2.0  LN100-Debug-On trace line added for the
008000*                       rate rounding query from audit (CR-0701).
008100* 03/02/26 dhp -    .1  Ported off the branch AS/400 box onto the
008200*                       new batch host - no logic change, module
008300*                       re-keyed character for character from the
008400*                       1.1.1 listing.
008500* 09/02/26 dhp - 1.3.0  Re-platformed as the ln100 scoring call
008600*                       for the new LOANFLOW intake batch; inputs
008700*                       and outputs now passed via LN-Call-Area
008800*                       instead of the old branch COMMON block.
008900*
009000*************************************************************************
009100* Copyright Notice.
009200* ****************
009300*
009400* This module is part of the LOANFLOW loan-origination intake
009500* batch and is Copyright (c) Meridian Lending Systems Ltd,
009600* 1987-2026 and later.
009700*
009800* This program is free software; you can redistribute it and/or
009900* modify it under the terms of the GNU General Public License as
010000* published by the Free Software Foundation; version 3 and later.
010100*
010200* LOANFLOW is distributed in the hope that it will be useful, but
010300* WITHOUT ANY WARRANTY; without even the implied warranty of
010400* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
010500* GNU General Public License for more details.
010600*
010700* You should have received a copy of the GNU General Public
010800* License along with LOANFLOW; see the file COPYING.  If not,
010900* write to the Free Software Foundation, 59 Temple Place, Suite
011000* 330, Boston, MA 02111-1307 USA.
011100*
011200*************************************************************************
011300*
011400 environment             division.
011500*===============================
011600*
011700 configuration            section.
011800 special-names.
011900     upsi-0 on  status is LN100-Debug-On
012000            off status is LN100-Debug-Off.
012100     class  LN100-Valid-Name-Class is
012200            "ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz ".
012300*
012400 data                    division.
012500*===============================
012600*
012700 working-storage section.
012800*-----------------------
012900 77  Prog-Name               pic x(17) value "LN100 (1.3.00)".
013000 77  Base-Rate               pic 9v9   value 8.5.                  CR-0398
013100*                                BASE-RATE, percent - CR-0398.
013200*
013300 01  WS-Employment-Type-Work        pic x(15)  value spaces.
013400 01  WS-Employment-Type-Initial redefines WS-Employment-Type-Work.
013500     03  WS-Emp-Type-First-Char     pic x.
013600     03  filler                     pic x(14).
013700*
013800 01  WS-Score-Components            value zero.
013900     03  WS-Score-Credit             pic s999  comp.
014000     03  WS-Score-Dti                pic s999  comp.
014100     03  WS-Score-Emp-Type           pic s999  comp.
014200     03  filler                      pic s999  comp.
014300 01  WS-Score-Components-Tab redefines WS-Score-Components.
014400     03  WS-Score-Component          pic s999  comp  occurs 4.
014500*
014600 01  WS-Score-Total                 pic s999  comp  value zero.
014700 01  WS-Score-Ix                    pic 9     comp  value zero.
014800*
014900 01  WS-Rate-Check                  value zero.
015000     03  WS-Rate-Whole               pic 9(2).
015100     03  WS-Rate-Tenths              pic 9.
015200     03  filler                      pic x.
015300 01  WS-Rate-Check-R redefines WS-Rate-Check.
015400     03  WS-Rate-Check-Num           pic 9(2)v9.
015500     03  filler                      pic x.
015600*
015700 linkage section.
015800****************
015900*
016000 copy "wslncall.cob".
016100*
016200 procedure division using LN-Call-Area.
016300*======================================
016400*
016500 1000-Main.
016600     perform  1100-Normalise-Input thru 1100-Exit.
016700     perform  1200-Compute-Dti     thru 1200-Exit.
016800     perform  1300-Compute-Risk-Score thru 1300-Exit.
016900     perform  1400-Decide-Eligibility thru 1400-Exit.
017000     perform  1500-Compute-Rate    thru 1500-Exit.
017100     goback.
017200*
017300 1100-Normalise-Input.
017400*
017500*  Bad branch keying (leading junk characters, control codes
017600*  left on the wire by the old screen-scraper feed) falls
017700*  straight into the "other" employment bracket - see CR-0512.
017800*
017900     move     LN100-Employment-Type-Raw to WS-Employment-Type-Work.
018000     if       WS-Employment-Type-Work is not LN100-Valid-Name-Class
018100              move spaces to WS-Employment-Type-Work.
018200     if       WS-Emp-Type-First-Char = space
018300              go to 1100-Exit.
018400     inspect  WS-Employment-Type-Work converting                   CR-0512
018500              "abcdefghijklmnopqrstuvwxyz" to
018600              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018700 1100-Exit.
018800     exit.
018900*
019000 1200-Compute-Dti.
019100*
019200*  DTI-007 manual, 3.2:  zero or negative income is treated as
019300*  the worst case, not divided by.
019400*
019500     if       LN100-Monthly-Income not > zero
019600              move 1 to LN100-Dti
019700     else
019800              compute LN100-Dti =
019900                      LN100-Monthly-Debt / LN100-Monthly-Income
020000     end-if.
020100 1200-Exit.
020200     exit.
020300*
020400 1300-Compute-Risk-Score.
020500     if       LN100-Credit-Score >= 760
020600              move 10 to WS-Score-Credit
020700     else
020800              if     LN100-Credit-Score >= 700
020900                     move 25 to WS-Score-Credit
021000              else
021100                     if   LN100-Credit-Score >= 650
021200                          move 45 to WS-Score-Credit
021300                     else
021400                          move 70 to WS-Score-Credit
021500                     end-if
021600              end-if
021700     end-if.
021800*
021900     if       LN100-Dti <= .25
022000              move 5  to WS-Score-Dti
022100     else
022200              if     LN100-Dti <= .35
022300                     move 15 to WS-Score-Dti
022400              else
022500                     if   LN100-Dti <= .50
022600                          move 35 to WS-Score-Dti
022700                     else
022800                          move 55 to WS-Score-Dti
022900                     end-if
023000              end-if
023100     end-if.
023200*
023300     if       WS-Employment-Type-Work = "SALARIED"
023400              move 5  to WS-Score-Emp-Type
023500     else
023600              if     WS-Employment-Type-Work = "SELF_EMPLOYED"
023700                     move 15 to WS-Score-Emp-Type
023800              else
023900                     if   WS-Employment-Type-Work = "STUDENT"
024000                          move 25 to WS-Score-Emp-Type
024100                     else
024200                          move 35 to WS-Score-Emp-Type
024300                     end-if
024400              end-if
024500     end-if.
024600*
024700     move     zero to WS-Score-Total.
024800     perform  1310-Sum-Components thru 1310-Exit
024900              varying WS-Score-Ix from 1 by 1
025000              until   WS-Score-Ix > 3.
025100*
025200     if       WS-Score-Total > 100
025300              move 100 to LN100-Risk-Score
025400     else
025500              if     WS-Score-Total < 0
025600                     move 0 to LN100-Risk-Score
025700              else
025800                     move WS-Score-Total to LN100-Risk-Score
025900              end-if
026000     end-if.
026100 1300-Exit.
026200     exit.
026300*
026400 1310-Sum-Components.
026500     add      WS-Score-Component (WS-Score-Ix) to WS-Score-Total.
026600 1310-Exit.
026700     exit.
026800*
026900 1400-Decide-Eligibility.
027000*
027100*  Raw credit score and DTI, not the clamped risk score -
027200*  corrected 09/10/07, was coded off the risk score originally
027300*  and rejected files it should have sent to REVIEW.
027400*
027500     if       LN100-Credit-Score < 600 or LN100-Dti > .60          091007
027600              move "REJECT"   to LN100-Eligibility-Decision
027700     else
027800              if     LN100-Credit-Score < 680 or LN100-Dti > .45
027900                     move "REVIEW"   to LN100-Eligibility-Decision
028000              else
028100                     move "ELIGIBLE" to LN100-Eligibility-Decision
028200              end-if
028300     end-if.
028400 1400-Exit.
028500     exit.
028600*
028700 1500-Compute-Rate.
028800     compute  LN100-Interest-Rate rounded =
028900              Base-Rate + (LN100-Risk-Score * 0.05).
029000     if       LN100-Debug-On
029100              move LN100-Interest-Rate to WS-Rate-Check
029200              display "LN100 RATE " WS-Rate-Whole "." WS-Rate-Tenths
029300     end-if.
029400 1500-Exit.
029500     exit.
029600*

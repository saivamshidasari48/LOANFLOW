000100**************************************************
000200*                                                 *
000300*   Working Storage For The Run Control Totals    *
000400*                                                 *
000500**************************************************
000600* 09/02/26 dhp - Created.  One set of totals per run, single
000700*                final line, no per-group control breaks -
000800*                there is no sort key to break on.
000900*
001000 01  LN-Control-Totals.
001100     03  Tot-Applications   pic 9(6)      comp.
001200     03  Tot-Eligible-Cnt   pic 9(6)      comp.
001300     03  Tot-Review-Cnt     pic 9(6)      comp.
001400     03  Tot-Reject-Cnt     pic 9(6)      comp.
001500     03  Tot-Eligible-Amt   pic s9(9)v99  comp-3.
001600     03  filler             pic x(8).
001700*

000100*******************************************
000200*                                          *
000300*  Record Definition For Loan Application  *
000400*           File                           *
000500*     Uses App-Loan-Id as key, assigned     *
000600*     by this batch - no downstream file    *
000700*     re-reads it by key.                   *
000800*******************************************
000900*  File size 145 bytes.
001000*
001100* THESE FIELD DEFINITIONS MAY NEED CHANGING
001200*
001300* 09/02/26 dhp - Created for intake batch ln010/ln100.
001400* 12/02/26 dhp - App-Status fixed at "SUBMITTED" on this batch -
001500*                analyst approve/reject is a later, separate run.
001600*
001700 01  LN-Application-Record.
001800     03  App-Loan-Id             pic 9(6)      comp.
001900*                                    run-time counter, starts at 1
002000     03  App-Full-Name           pic x(30).
002100     03  App-Amount              pic s9(9)v99.
002200     03  App-Tenure              pic 9(3).
002300     03  App-Monthly-Income      pic s9(9)v99.
002400     03  App-Monthly-Debt        pic s9(9)v99.
002500     03  App-Credit-Score        pic 9(3).
002600     03  App-Employment-Type     pic x(15).
002700     03  App-Purpose             pic x(15).
002800     03  App-Dti                 pic s9v9999.
002900*                                    0 - 1, capped at 1.0 when income
003000*                                    is zero or negative
003100     03  App-Risk-Score          pic 9(3)      comp.
003200*                                    clamped 0 - 100
003300     03  App-Eligibility-Decision
003400                                  pic x(8).
003500*                                    ELIGIBLE / REVIEW  / REJECT
003600     03  App-Interest-Rate       pic 9(2)v9.
003700*                                    annual %, base 8.5 + risk loading
003800     03  App-Status              pic x(9)      value "SUBMITTED".
003900     03  App-Created-Date        pic 9(8)      comp.
004000*                                    ccyymmdd, batch run date
004100     03  filler                  pic x(11).
004200*

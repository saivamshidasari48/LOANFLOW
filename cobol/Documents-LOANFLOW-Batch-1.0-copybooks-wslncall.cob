000100* 09/02/26 dhp - Created.  Linkage area passed from ln010 to the
000200*                ln100 scoring engine on every CALL - one set of
000300*                inputs in, four computed fields back.
000400* 12/02/26 dhp - Added LN100-Employment-Type-Raw so ln100 can
000500*                normalise without disturbing the caller's copy.
000600*
000700 01  LN-Call-Area.
000800     03  LN100-Monthly-Income       pic s9(9)v99.
000900     03  LN100-Monthly-Debt         pic s9(9)v99.
001000     03  LN100-Credit-Score         pic 9(3).
001100     03  LN100-Employment-Type-Raw  pic x(15).
001200     03  LN100-Dti                  pic s9v9999.
001300     03  LN100-Risk-Score           pic 9(3)      comp.
001400     03  LN100-Eligibility-Decision pic x(8).
001500     03  LN100-Interest-Rate        pic 9(2)v9.
001600     03  filler                     pic x(4).
001700*

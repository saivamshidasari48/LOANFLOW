000100*******************************************
000200*                                          *
000300*  Record Definition For Loan Request      *
000400*           File                           *
000500*     Arrival order only - no key          *
000600*******************************************
000700*  File size 111 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 09/02/26 dhp - Created for intake batch ln010/ln100.
001200* 11/02/26 dhp - Purpose field confirmed informational only,
001300*                not used by the scoring engine in ln100.
001400*
001500 01  LN-Request-Record.
001600     03  Req-Full-Name         pic x(30).
001700*                                 applicant's full name
001800     03  Req-Amount            pic s9(9)v99.
001900*                                 requested loan amount
002000     03  Req-Tenure            pic 9(3).
002100*                                 requested tenure, months
002200     03  Req-Monthly-Income    pic s9(9)v99.
002300*                                 zero = not supplied
002400     03  Req-Monthly-Debt      pic s9(9)v99.
002500*                                 zero = not supplied
002600     03  Req-Credit-Score      pic 9(3).
002700*                                 zero = not supplied
002800     03  Req-Employment-Type   pic x(15).
002900*                                 SALARIED/SELF_EMPLOYED/STUDENT/
003000*                                 UNEMPLOYED or other
003100     03  Req-Purpose           pic x(15).
003200*                                 HOME/AUTO/PERSONAL/EDUCATION/
003300*                                 MEDICAL - informational only
003400     03  filler                pic x(12).
003500*

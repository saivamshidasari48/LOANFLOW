000100****************************************************************
000200*                                                               *
000300*             Loan Eligibility Intake Batch - Driver            *
000400*                                                               *
000500*        Uses RW (Report Writer) for the end of run totals      *
000600*                                                               *
000700****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200**
001300      program-id.        ln010.
001400**
001500*    Author.            David H Pryce MIAP, MBCS, for Meridian
001600*                       Lending Systems.
001700**
001800*    Installation.      Meridian Lending Systems - Loan
001900*                       Origination Bureau.
002000**
002100*    Date-Written.      11/03/1987.
002200**
002300*    Date-Compiled.
002400**
002500*    Security.          Copyright (C) 1987-2026 & later, Meridian
002600*                       Lending Systems Ltd.
002700*                       Distributed under the GNU General Public
002800*                       License.  See the file COPYING for
002900*                       details.
003000**
003100*    Remarks.           Reads the day's loan requests, one per
003200*                       applicant, calls ln100 to score each one
003300*                       and writes the loan application file used
003400*                       by the overnight decision run.  Prints
003500*                       one final totals line, no per-applicant
003600*                       detail - see CR-0614, branch asked for the
003700*                       per-applicant print to be dropped, file is
003800*                       enough for them now.
003900**
004000*    Version.           See Prog-Name In Ws.
004100**
004200*    Called Modules.    ln100.  Scores one applicant.
004300**
004400*    Functions Used.    None.
004500**
004600*    Files Used.        LN-Request-File.     Day's loan requests.
004700*                       LN-Application-File. Scored applications.
004800*                       Print-File.           Run totals, 1 line.
004900**
005000*    Error messages used.
005100*                       IL001 - 3.
005200**
005300* Changes:
005400* 11/03/87 dhp -        Created.  Replaces the branch clerks'
005500*                       manual scoring sheet with a batch run off
005600*                       the day's request cards.
005700* 02/09/88 dhp -    .02 Per-applicant print line added so the
005800*                       branch could see the scoring without
005900*                       opening the application file.
006000* 19/08/98 rjt -  Y2K   Run date now built CCYYMMDD - pivot year
006100*                       50 chosen same as the rest of the suite,
006200*                       see WS-Today-CC below.
006300* 05/01/99 rjt -        Confirmed pivot works back to earliest
006400*                       request file on hand (1988).
006500* 17/04/03 klm - 1.1.0  Application file layout widened for
006600*                       Req-Purpose, was being thrown away.
006700* 09/10/07 klm -    .1  Interest rate now taken straight from
006800*                       ln100 - used to be recomputed here too and
006900*                       the two copies could drift.
007000* 24/05/14 sdb -    .2  IL003 added - was aborting silently if the
007100*                       application file could not be opened.
007200* 01/11/20 sdb - 1.2.0  CR-0614 - branch asked for the per-
007300*                       applicant print to be dropped now the
007400*                       application file is fed straight to the
007500*                       decision run; kept the Report Writer for
007600*                       the final totals line only.
007700* 03/02/26 dhp -    .1  Ported off the branch AS/400 box onto the
007800*                       new batch host - no logic change, module
007900*                       re-keyed character for character from the
008000*                       1.2.1 listing.
008100* 09/02/26 dhp - 1.3.0  Re-platformed as ln010/ln100 for the new
008200*                       LOANFLOW intake batch; request and
008300*                       application layouts now match the
008400*                       standalone intake file formats, scoring
008500*                       moved out to its own ln100 call.
008600*
008700*************************************************************************
008800* Copyright Notice.
008900* ****************
009000*
009100* This module is part of the LOANFLOW loan-origination intake
009200* batch and is Copyright (c) Meridian Lending Systems Ltd,
009300* 1987-2026 and later.
009400*
009500* This program is free software; you can redistribute it and/or
009600* modify it under the terms of the GNU General Public License as
009700* published by the Free Software Foundation; version 3 and later.
009800*
009900* LOANFLOW is distributed in the hope that it will be useful, but
010000* WITHOUT ANY WARRANTY; without even the implied warranty of
010100* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
010200* GNU General Public License for more details.
010300*
010400* You should have received a copy of the GNU General Public
010500* License along with LOANFLOW; see the file COPYING.  If not,
010600* write to the Free Software Foundation, 59 Temple Place, Suite
010700* 330, Boston, MA 02111-1307 USA.
010800*
010900*************************************************************************
011000*
011100 environment             division.
011200*===============================
011300*
011400 configuration            section.
011500 special-names.
011600     C01 is Top-Of-Form
011700     upsi-0 on  status is LN010-Debug-On
011800            off status is LN010-Debug-Off.
011900*
012000 input-output             section.
012100 file-control.
012200     select  LN-Request-File     assign to "LNREQIN"
012300                                  organization line sequential
012400                                  status LN-Req-Status.
012500*
012600     select  LN-Application-File assign to "LNAPPOUT"
012700                                  organization line sequential
012800                                  status LN-App-Status.
012900*
013000     select  Print-File          assign to "LNTOTPRT"
013100                                  status LN-Prt-Status.
013200*
013300 data                     division.
013400*===============================
013500*
013600 file                     section.
013700*
013800 fd  LN-Request-File.
013900 copy "wslnreq.cob".
014000*
014100 fd  LN-Application-File.
014200 copy "wslnapp.cob".
014300*
014400 fd  Print-File
014500     reports are LN-Totals-Report.
014600*
014700 working-storage section.
014800*-----------------------
014900 77  Prog-Name               pic x(17) value "LN010 (1.3.00)".
015000 77  Next-Loan-Id             pic 9(6)  comp  value zero.
015100*
015200 01  WS-File-Statuses.
015300     03  LN-Req-Status        pic xx    value "00".
015400     03  LN-App-Status        pic xx    value "00".
015500     03  LN-Prt-Status        pic xx    value "00".
015600     03  filler               pic x(4).
015700*
015800 01  WS-Switches.
015900     03  WS-Req-EOF-Sw        pic x     value "N".
016000         88  LN-Req-EOF               value "Y".
016100     03  filler               pic x(3).
016200*
016300 01  WS-Today-YYMMDD          pic 9(6).
016400 01  WS-Today-YYMMDD-R redefines WS-Today-YYMMDD.
016500     03  WS-Today-YY2         pic 99.
016600     03  WS-Today-MM2         pic 99.
016700     03  WS-Today-DD2         pic 99.
016800*
016900 01  WS-Today-Date.
017000     03  WS-Today-CC          pic 99.
017100     03  WS-Today-YY          pic 99.
017200     03  WS-Today-MM          pic 99.
017300     03  WS-Today-DD          pic 99.
017400 01  WS-Today-Date9 redefines WS-Today-Date
017500                              pic 9(8).
017600*
017700 01  WS-Date-Formats.
017800     03  WS-Date              pic x(10) value "99/99/9999".
017900     03  WS-UK redefines WS-Date.
018000         05  WS-UK-Days       pic 99.
018100         05  filler           pic x.
018200         05  WS-UK-Month      pic 99.
018300         05  filler           pic x.
018400         05  WS-UK-Year       pic 9(4).
018500*
018600 copy "wslntots.cob".
018700*
018800 01  Error-Messages.
018900     03  IL001    pic x(40) value
019000             "IL001 Cannot open loan request file -  ".
019100     03  IL002    pic x(40) value
019200             "IL002 Cannot open application file -   ".
019300     03  IL003    pic x(40) value
019400             "IL003 Cannot open totals print file -  ".
019500*
019600 linkage section.
019700****************
019800*
019900 copy "wslncall.cob".
020000*
020100 Report section.
020200***************
020300*
020400 RD  LN-Totals-Report
020500     control      Final
020600     Page Limit   58
020700     Heading      1
020800     First Detail 5
020900     Last  Detail 54.
021000*
021100 01  LN-Totals-Heading type is page heading.
021200     03  line 1.
021300         05  col  1   pic x(40)
021400                      value "LOANFLOW ELIGIBILITY INTAKE - RUN TOTALS".
021500         05  col 60   pic x(10)   source WS-Date.
021600     03  line 3.
021700         05  col  1   pic x(12)   value "Applications".
021800         05  col 15   pic x(8)    value "Eligible".
021900         05  col 25   pic x(8)    value "Review".
022000         05  col 35   pic x(8)    value "Reject".
022100         05  col 45   pic x(20)   value "Total Eligible Amount".
022200*
022300 01  LN-Totals-Footing type control footing final line plus 2.
022400     03  col  1       pic zzzzz9        source Tot-Applications.
022500     03  col 15       pic zzzzz9        source Tot-Eligible-Cnt.
022600     03  col 25       pic zzzzz9        source Tot-Review-Cnt.
022700     03  col 35       pic zzzzz9        source Tot-Reject-Cnt.
022800     03  col 45       pic zz9,zzz,zz9.99 source Tot-Eligible-Amt.
022900*
023000 procedure division.
023100*===================
023200*
023300 0000-Main.
023400     perform  0100-Open-Files.
023500     perform  0200-Read-Request.
023600     perform  0300-Score-And-Write thru 0300-Exit
023700              until    LN-Req-EOF.
023800     perform  0400-Print-Totals-And-Close.
023900     goback.
024000*
024100 0100-Open-Files.
024200     move     zero to Tot-Applications Tot-Eligible-Cnt
024300                       Tot-Review-Cnt  Tot-Reject-Cnt.
024400     move     zero to Tot-Eligible-Amt.
024500*
024600     open     input LN-Request-File.
024700     if       LN-Req-Status not = "00"
024800              display  IL001 LN-Req-Status
024900              goback.
025000*
025100     open     output LN-Application-File.
025200     if       LN-App-Status not = "00"
025300              display  IL002 LN-App-Status
025400              close    LN-Request-File
025500              goback.
025600*
025700     open     output Print-File.                                   CR-0614
025800     if       LN-Prt-Status not = "00"                              IL003
025900              display  IL003 LN-Prt-Status
026000              close    LN-Request-File
026100                       LN-Application-File
026200              goback.
026300     initiate LN-Totals-Report.
026400*
026500*  Pivot year 50 - same rule used across the rest of the suite.
026600*
026700     accept   WS-Today-YYMMDD from date.                               Y2K
026800     if       WS-Today-YY2 < 50                                        Y2K
026900              move 20 to WS-Today-CC
027000     else
027100              move 19 to WS-Today-CC
027200     end-if.
027300     move     WS-Today-YY2 to WS-Today-YY.
027400     move     WS-Today-MM2 to WS-Today-MM.
027500     move     WS-Today-DD2 to WS-Today-DD.
027600     move     WS-Today-DD2 to WS-UK-Days.
027700     move     WS-Today-MM2 to WS-UK-Month.
027800     compute  WS-UK-Year = (WS-Today-CC * 100) + WS-Today-YY.
027900*
028000 0200-Read-Request.
028100     read     LN-Request-File
028200              at end move "Y" to WS-Req-EOF-Sw
028300     end-read.
028400*
028500 0300-Score-And-Write.
028600     add      1 to Tot-Applications.
028700     add      1 to Next-Loan-Id.
028800     move     Next-Loan-Id           to App-Loan-Id.
028900     move     Req-Full-Name          to App-Full-Name.
029000     move     Req-Amount             to App-Amount.
029100     move     Req-Tenure             to App-Tenure.
029200     move     Req-Monthly-Income     to App-Monthly-Income.
029300     move     Req-Monthly-Debt       to App-Monthly-Debt.
029400     move     Req-Credit-Score       to App-Credit-Score.
029500     move     Req-Employment-Type    to App-Employment-Type.
029600     move     Req-Purpose            to App-Purpose.
029700*
029800     move     Req-Monthly-Income     to LN100-Monthly-Income.
029900     move     Req-Monthly-Debt       to LN100-Monthly-Debt.
030000     move     Req-Credit-Score       to LN100-Credit-Score.
030100     move     Req-Employment-Type    to LN100-Employment-Type-Raw.
030200     call     "ln100" using LN-Call-Area.
030300*
030400     move     LN100-Dti                  to App-Dti.
030500     move     LN100-Risk-Score            to App-Risk-Score.
030600     move     LN100-Eligibility-Decision  to App-Eligibility-Decision.
030700     move     LN100-Interest-Rate         to App-Interest-Rate.
030800     move     "SUBMITTED"                 to App-Status.
030900     move     WS-Today-Date9              to App-Created-Date.
031000*
031100     write    LN-Application-Record.
031200*
031300     if       App-Eligibility-Decision = "ELIGIBLE"
031400              add 1 to Tot-Eligible-Cnt
031500              add App-Amount to Tot-Eligible-Amt
031600     else
031700              if   App-Eligibility-Decision = "REVIEW"
031800                   add 1 to Tot-Review-Cnt
031900              else
032000                   add 1 to Tot-Reject-Cnt
032100              end-if
032200     end-if.
032300*
032400     perform  0200-Read-Request.
032500 0300-Exit.
032600     exit.
032700*
032800 0400-Print-Totals-And-Close.
032900     generate LN-Totals-Report.
033000     terminate LN-Totals-Report.
033100     close    LN-Request-File
033200              LN-Application-File
033300              Print-File.
033400     display  Prog-Name " complete - " Tot-Applications
033500              " applications processed".
033600*
